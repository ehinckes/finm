000100*****************************************************************
000110* MIEMBRO      : WCACTVRC                                        *
000120* APLICACION   : PORTAFOLIO DE INVERSION PERSONAL                *
000130* DESCRIPCION  : LAYOUT DEL ACTIVO DEL PORTAFOLIO.  EL MISMO     *
000140*              : REGISTRO SE UTILIZA PARA EL MAESTRO DE ACTIVOS  *
000150*              : (ASSETMST) Y PARA EL ARCHIVO DE REFERENCIA DE   *
000160*              : ACTIVOS (ASSETREF); EN ASSETREF EL CAMPO        *
000170*              : AS-POSITION VIAJA EN CEROS, PUES LA REFERENCIA  *
000180*              : SOLO ALIMENTA NOMBRE, SECTOR Y ULTIMO PRECIO.   *
000190*              : EL REGISTRO OCUPA 88 POSICIONES EXACTAS, SIN    *
000200*              : RELLENO, SEGUN EL INSTRUCTIVO SIST-0745.        *
000210*****************************************************************
000220*  BITACORA DE CAMBIOS DEL MIEMBRO
000230*----------------------------------------------------------------
000240* 14/03/1994  JCV  SIST-0411  VERSION INICIAL DEL MIEMBRO.
000250* 02/06/1994  JCV  SIST-0430  SE AGREGAN LOS 88 DE TIPO DE ACTIVO
000260*                             (STOCK-US / STOCK-AU / CRYPTO).
000270* 19/09/1996  MRR  SIST-0512  SE HABILITA EL REGISTRO TAMBIEN PARA
000280*                             EL ARCHIVO ASSETREF (VER NOTA ARRIBA).
000290* 14/02/2008  LGP  SIST-0745  SE ELIMINA EL FILLER FINAL DE DOS
000300*                             POSICIONES; EL INSTRUCTIVO DEL AREA
000310*                             DE PORTAFOLIOS FIJA EL REGISTRO EN
000320*                             88 POSICIONES Y NO EN 90.
000330*****************************************************************
000340 01  REG-ACTIVO.
000350     05  AS-SYMBOL               PIC X(10).
000360     05  AS-NAME                 PIC X(30).
000370     05  AS-ASSET-TYPE           PIC X(08).
000380         88  AS-TIPO-ACCION-US           VALUE 'STOCK-US'.
000390         88  AS-TIPO-ACCION-AU           VALUE 'STOCK-AU'.
000400         88  AS-TIPO-CRIPTO              VALUE 'CRYPTO  '.
000410     05  AS-SECTOR                PIC X(20).
000420     05  AS-POSITION              PIC S9(8)V99.
000430     05  AS-LAST-PRICE            PIC S9(8)V99.
