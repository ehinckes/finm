000100*****************************************************************
000110* FECHA       : 15/03/1994                                       *
000120* PROGRAMADOR : JULIO CESAR VALLE (JCV)                          *
000130* APLICACION  : PORTAFOLIO DE INVERSION PERSONAL                 *
000140* PROGRAMA    : PORTVAL1                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE LAS TRANSACCIONES DE COMPRA/VENTA DE UN      *
000170*             : PORTAFOLIO DE INVERSION (ARCHIVO TRANSIN), LAS   *
000180*             : VALIDA, ESTANDARIZA EL SIMBOLO DEL ACTIVO Y      *
000190*             : ACTUALIZA LA POSICION Y EL COSTO DE CADA ACTIVO  *
000200*             : EN UNA TABLA EN MEMORIA. AL TERMINAR GRABA EL    *
000210*             : MAESTRO DE ACTIVOS ACTUALIZADO (ASSETMST) Y      *
000220*             : EMITE EL REPORTE DE VALORACION DEL PORTAFOLIO    *
000230*             : (VALRPT). LAS TRANSACCIONES QUE NO PASAN LAS     *
000240*             : VALIDACIONES SE DOCUMENTAN EN EL ARCHIVO DE      *
000250*             : RECHAZOS (REJECTS).                               *
000260* ARCHIVOS    : TRANSIN=E, ASSETREF=E, ASSETMST=S, REJECTS=S     *
000270*             : VALRPT=S                                         *
000280* ACCION (ES) : P=PROCESA TRANSACCIONES DEL PORTAFOLIO           *
000290* PROGRAMA(S) : NO APLICA                                        *
000300* INSTALADO   : 22/03/1994                                       *
000310* BPM/RATIONAL: 231190                                           *
000320* NOMBRE      : PROCESO DE TRANSACCIONES Y VALORACION DE         *
000330*             : PORTAFOLIO                                       *
000340*****************************************************************
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.    PORTVAL1.
000370 AUTHOR.        JULIO CESAR VALLE.
000380 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE INVERSION.
000390 DATE-WRITTEN.  15/03/1994.
000400 DATE-COMPILED.
000410 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000420*****************************************************************
000430*                    BITACORA DE CAMBIOS
000440*-----------------------------------------------------------------
000450* 15/03/1994  JCV  SIST-0411  VERSION INICIAL. PROCESA TRANSAC-
000460*                             CIONES DE COMPRA/VENTA Y GRABA EL
000470*                             MAESTRO DE ACTIVOS.
000480* 22/03/1994  JCV  SIST-0411  INSTALADO EN PRODUCCION.
000490* 02/06/1994  JCV  SIST-0430  SE AGREGA EL REPORTE DE VALORACION
000500*                             (VALRPT) CON TOTALES DE CONTROL.
000510* 30/08/1994  JCV  SIST-0447  SE CORRIGE EL CALCULO DE COSTO
000520*                             PROMEDIO CUANDO LA POSICION QUEDA
000530*                             EN CERO DESPUES DE UNA VENTA.
000540* 19/09/1996  MRR  SIST-0512  SE SEPARA EL LAYOUT DE RECHAZOS EN
000550*                             EL MIEMBRO WCRECHZ (VER WCTRANRC).
000560* 04/02/1997  MRR  SIST-0538  SE AGREGA LA VALIDACION DE VENTA DE
000570*                             ACTIVO NO EXISTENTE EN EL PORTAFOLIO.
000580* 17/11/1997  RCH  SIST-0559  SE ESTANDARIZA EL SIMBOLO SEGUN EL
000590*                             TIPO DE ACTIVO (.AX PARA ACCION
000600*                             AUSTRALIANA, -USD PARA CRIPTOMONEDA).
000610* 11/01/1999  LGP  SIST-0601  REVISION Y2K - SE CONFIRMAN LOS 4
000620*                             DIGITOS DE ANIO EN TODAS LAS FECHAS
000630*                             Y TIMESTAMPS DEL PROGRAMA.
000640* 23/01/1999  LGP  SIST-0601  PRUEBAS DE PASO DE SIGLO EXITOSAS.
000650* 14/06/2001  DFM  SIST-0674  SE AGREGA LA TABLA DE REFERENCIA DE
000660*                             ACTIVOS (ASSETREF) PARA PODER DAR DE
000670*                             ALTA UN ACTIVO NUEVO SIN DEPENDER DE
000680*                             UNA COTIZACION EN LINEA.
000690* 09/03/2004  DFM  SIST-0698  SE ELIMINA EL LIMITE DE 999 ACTIVOS
000700*                             DE LA TABLA EN MEMORIA, SE AMPLIA A
000710*                             9999.
000720* 21/07/2006  RCH  SIST-0731  SE CORRIGE EL ANCHO DEL RENGLON DE
000730*                             DETALLE DEL REPORTE DE VALORACION.
000740* 14/02/2008  LGP  SIST-0745  SE CORRIGE EL ENCABEZADO DEL REPORTE
000750*                             DE VALORACION: EL TITULO SE PERDIA AL
000760*                             LIMPIAR EL RENGLON DE IMPRESION Y NO
000770*                             SE IMPRIMIA EL ENCABEZADO DE COLUMNAS.
000780*****************************************************************
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850*****************************************************************
000860*              A R C H I V O S   D E   E N T R A D A
000870*****************************************************************
000880     SELECT TRANSIN  ASSIGN  TO TRANSIN
000890            ORGANIZATION     IS LINE SEQUENTIAL
000900            FILE STATUS      IS FS-TRANSIN.
000910     SELECT ASSETREF ASSIGN  TO ASSETREF
000920            ORGANIZATION     IS LINE SEQUENTIAL
000930            FILE STATUS      IS FS-ASSETREF.
000940*****************************************************************
000950*              A R C H I V O S   D E   S A L I D A
000960*****************************************************************
000970     SELECT ASSETMST ASSIGN  TO ASSETMST
000980            ORGANIZATION     IS LINE SEQUENTIAL
000990            FILE STATUS      IS FS-ASSETMST.
001000     SELECT REJECTS  ASSIGN  TO REJECTS
001010            ORGANIZATION     IS LINE SEQUENTIAL
001020            FILE STATUS      IS FS-REJECTS.
001030     SELECT VALRPT   ASSIGN  TO VALRPT
001040            ORGANIZATION     IS LINE SEQUENTIAL
001050            FILE STATUS      IS FS-VALRPT.
001060 DATA DIVISION.
001070 FILE SECTION.
001080*1 -->TRANSACCIONES DE COMPRA/VENTA DEL PORTAFOLIO
001090 FD  TRANSIN.
001100     COPY WCTRANRC.
001110*2 -->REFERENCIA DE ACTIVOS PARA ALTA DE NUEVOS ACTIVOS
001120 FD  ASSETREF.
001130     COPY WCACTVRC.
001140*3 -->MAESTRO DE ACTIVOS DEL PORTAFOLIO, ACTUALIZADO
001150 FD  ASSETMST.
001160     COPY WCACTVRC REPLACING ==REG-ACTIVO== BY ==REG-ACTIVO-MST==
001170                            ==AS-== BY ==AM-==.
001180*4 -->TRANSACCIONES RECHAZADAS CON EL MOTIVO DEL RECHAZO
001190 FD  REJECTS.
001200     COPY WCRECHZ.
001210*5 -->REPORTE DE VALORACION DEL PORTAFOLIO
001220 FD  VALRPT.
001230 01  LINEA-REPORTE                    PIC X(132).
001240 WORKING-STORAGE SECTION.
001250*****************************************************************
001260*               C A M P O S    D E    T R A B A J O              *
001270*****************************************************************
001280 01  WKS-CAMPOS-DE-TRABAJO.
001290     05  WKS-PROGRAMA               PIC X(08)         VALUE
001300                                                       'PORTVAL1'.
001310     05  WKS-CANT-ACTIVOS           PIC 9(05) COMP    VALUE ZEROS.
001320     05  WKS-CANT-REFERENCIAS       PIC 9(05) COMP    VALUE ZEROS.
001330     05  WKS-FIN-ARCHIVOS           PIC 9(01)         VALUE ZEROS.
001340         88  WKS-END-ASSETREF                         VALUE 1.
001350         88  WKS-END-TRANSIN                          VALUE 2.
001360     05  WKS-ESTADO-TRANSACCION     PIC 9(01)         VALUE ZEROS.
001370         88  TRANSACCION-OK                           VALUE 1.
001380         88  TRANSACCION-RECHAZADA                    VALUE 2.
001390     05  WKS-ESTADO-ACTIVO          PIC 9(01)         VALUE ZEROS.
001400         88  ACTIVO-EXISTE                            VALUE 1.
001410         88  ACTIVO-NUEVO                             VALUE 2.
001420     05  WKS-MOTIVO-RECHAZO         PIC X(40)         VALUE SPACES.
001430     05  WKS-SIMBOLO-STD            PIC X(10)         VALUE SPACES.
001440     05  WKS-SIMBOLO-TEMP           PIC X(10)         VALUE SPACES.
001450     05  WKS-LONGITUD-SIMBOLO       PIC 9(02) COMP    VALUE ZEROS.
001460     05  IDX-ACTIVO                 PIC 9(05) COMP    VALUE ZEROS.
001470     05  WKS-POS-INSERCION          PIC 9(05) COMP    VALUE ZEROS.
001480     05  WKS-PARM-FECHA-HORA        PIC X(14)         VALUE SPACES.
001490     05  FILLER                     PIC X(04)         VALUE SPACES.
001500*****************************************************************
001510*        C O N T A D O R E S   E S T A D I S T I C A S           *
001520*****************************************************************
001530     05  WKS-CONT-LEIDAS            PIC 9(07) COMP    VALUE ZEROS.
001540     05  WKS-CONT-ACEPTADAS         PIC 9(07) COMP    VALUE ZEROS.
001550     05  WKS-CONT-RECHAZADAS        PIC 9(07) COMP    VALUE ZEROS.
001560     05  WKS-CONT-ACTIVOS-NUEVOS    PIC 9(05) COMP    VALUE ZEROS.
001570     05  WKS-MASK                   PIC Z,ZZZ,ZZ9.
001580*****************************************************************
001590*         VALORES DE VALORACION DEL ACTIVO EN PROCESO            *
001600*****************************************************************
001610     05  WKS-VALOR-MERCADO          PIC S9(13)V99     VALUE ZEROS.
001620     05  WKS-COSTO-PROMEDIO         PIC S9(13)V99     VALUE ZEROS.
001630     05  WKS-GANANCIA-PERDIDA       PIC S9(13)V99     VALUE ZEROS.
001640     05  WKS-TOTAL-VALOR-ACTIVOS    PIC S9(13)V99     VALUE ZEROS.
001650     05  WKS-TOTAL-COSTO-ACTIVOS    PIC S9(13)V99     VALUE ZEROS.
001660     05  WKS-TOTAL-GANANCIA         PIC S9(13)V99     VALUE ZEROS.
001670*****************************************************************
001680*              FECHA DE CORRIDA DEL PROGRAMA                     *
001690*****************************************************************
001700 01  WKS-FECHA-CORRIDA.
001710     05  WKS-FC-FECHA               PIC 9(08)         VALUE ZEROS.
001720     05  WKS-FC-FECHA-R REDEFINES WKS-FC-FECHA.
001730         10  WKS-FC-ANIO            PIC 9(04).
001740         10  WKS-FC-MES             PIC 9(02).
001750         10  WKS-FC-DIA             PIC 9(02).
001760     05  FILLER                     PIC X(02)         VALUE SPACES.
001770 01  WKS-FECHA-IMPRESION.
001780     05  WKS-FI-MES                 PIC 9(02).
001790     05  FILLER                     PIC X(01)         VALUE '/'.
001800     05  WKS-FI-DIA                 PIC 9(02).
001810     05  FILLER                     PIC X(01)         VALUE '/'.
001820     05  WKS-FI-ANIO                PIC 9(04).
001830*****************************************************************
001840*      TABLA DE POSICIONES DEL PORTAFOLIO (EN MEMORIA)           *
001850*****************************************************************
001860 01  WKS-TABLA-ACTIVOS.
001870     05  WKS-DATOS-ACTIVOS OCCURS 1 TO 9999 TIMES
001880                            DEPENDING ON WKS-CANT-ACTIVOS
001890                            ASCENDING KEY WKS-TAB-SIMBOLO
001900                            INDEXED BY WKS-I, WKS-J, WKS-K.
001910         10  WKS-TAB-SIMBOLO        PIC X(10).
001920         10  WKS-TAB-NOMBRE         PIC X(30).
001930         10  WKS-TAB-TIPO-ACTIVO    PIC X(08).
001940         10  WKS-TAB-SECTOR         PIC X(20).
001950         10  WKS-TAB-POSICION       PIC S9(8)V99.
001960         10  WKS-TAB-ULTIMO-PRECIO  PIC S9(8)V99.
001970         10  WKS-TAB-COSTO-TOTAL    PIC S9(13)V99.
001980         10  FILLER                 PIC X(02).
001990*****************************************************************
002000*      TABLA DE REFERENCIA DE ACTIVOS (ASSETREF EN MEMORIA)      *
002010*****************************************************************
002020 01  WKS-TABLA-REFERENCIA.
002030     05  WKS-DATOS-REFERENCIA OCCURS 1 TO 9999 TIMES
002040                            DEPENDING ON WKS-CANT-REFERENCIAS
002050                            ASCENDING KEY WKS-REF-TAB-SIMBOLO
002060                            INDEXED BY WKS-M.
002070         10  WKS-REF-TAB-SIMBOLO    PIC X(10).
002080         10  WKS-REF-TAB-NOMBRE     PIC X(30).
002090         10  WKS-REF-TAB-SECTOR     PIC X(20).
002100         10  WKS-REF-TAB-PRECIO     PIC S9(8)V99.
002110         10  FILLER                 PIC X(02).
002120 01  WKS-DATOS-REFERENCIA-ENCONTRADA.
002130     05  WKS-REF-NOMBRE             PIC X(30)         VALUE SPACES.
002140     05  WKS-REF-SECTOR             PIC X(20)         VALUE SPACES.
002150     05  WKS-REF-PRECIO             PIC S9(8)V99      VALUE ZEROS.
002160     05  FILLER                     PIC X(02)         VALUE SPACES.
002170*****************************************************************
002180*           ESTRUCTURA DEL RENGLON DE IMPRESION (132)            *
002190*****************************************************************
002200 01  WKS-LINEA-IMPRESION               PIC X(132).
002210 01  WKS-LIN-TITULO REDEFINES WKS-LINEA-IMPRESION.
002220     05  FILLER                     PIC X(38)         VALUE SPACES.
002230     05  LT-TITULO                  PIC X(36)         VALUE
002240             'PORTFOLIO VALUATION REPORT'.
002250     05  FILLER                     PIC X(08)         VALUE SPACES.
002260     05  LT-ETIQUETA-FECHA          PIC X(11)         VALUE
002270             'RUN DATE: '.
002280     05  LT-FECHA                   PIC X(10).
002290     05  FILLER                     PIC X(29)         VALUE SPACES.
002300 01  WKS-LIN-ENCABEZADO REDEFINES WKS-LINEA-IMPRESION.
002310     05  EC-SYMBOL                  PIC X(10)         VALUE 'SYMBOL'.
002320     05  FILLER                     PIC X(01)         VALUE SPACES.
002330     05  EC-NAME                    PIC X(20)         VALUE 'NAME'.
002340     05  FILLER                     PIC X(01)         VALUE SPACES.
002350     05  EC-TYPE                    PIC X(08)         VALUE 'TYPE'.
002360     05  FILLER                     PIC X(01)         VALUE SPACES.
002370     05  EC-POSITION                PIC X(12)         VALUE
002380             'POSITION'.
002390     05  FILLER                     PIC X(01)         VALUE SPACES.
002400     05  EC-LASTPRICE               PIC X(12)         VALUE
002410             'LAST PRICE'.
002420     05  FILLER                     PIC X(01)         VALUE SPACES.
002430     05  EC-MKTVALUE                PIC X(15)         VALUE
002440             'MARKET VALUE'.
002450     05  FILLER                     PIC X(01)         VALUE SPACES.
002460     05  EC-TOTALCOST               PIC X(15)         VALUE
002470             'TOTAL COST'.
002480     05  FILLER                     PIC X(01)         VALUE SPACES.
002490     05  EC-AVGCOST                 PIC X(12)         VALUE
002500             'AVG COST'.
002510     05  FILLER                     PIC X(01)         VALUE SPACES.
002520     05  EC-PROFITLOSS              PIC X(15)         VALUE
002530             'PROFIT/LOSS'.
002540     05  FILLER                     PIC X(01)         VALUE SPACES.
002550     05  EC-GANANCIA                PIC X(04)         VALUE 'G/L'.
002560 01  WKS-LIN-DETALLE REDEFINES WKS-LINEA-IMPRESION.
002570     05  LD-SYMBOL                  PIC X(10).
002580     05  FILLER                     PIC X(01).
002590     05  LD-NAME                    PIC X(20).
002600     05  FILLER                     PIC X(01).
002610     05  LD-TYPE                    PIC X(08).
002620     05  FILLER                     PIC X(01).
002630     05  LD-POSITION                PIC ZZZZZZZZ9.99.
002640     05  FILLER                     PIC X(01).
002650     05  LD-LASTPRICE               PIC ZZZZZZZZ9.99.
002660     05  FILLER                     PIC X(01).
002670     05  LD-MKTVALUE                PIC ZZZZZZZZZZZ9.99.
002680     05  FILLER                     PIC X(01).
002690     05  LD-TOTALCOST               PIC -ZZZZZZZZZZ9.99.
002700     05  FILLER                     PIC X(01).
002710     05  LD-AVGCOST                 PIC -ZZZZZZZ9.99.
002720     05  FILLER                     PIC X(01).
002730     05  LD-PROFITLOSS              PIC -ZZZZZZZZZZ9.99.
002740     05  FILLER                     PIC X(01).
002750     05  LD-GANANCIA                PIC X(04).
002760 01  WKS-LIN-TOTALES REDEFINES WKS-LINEA-IMPRESION.
002770     05  FILLER                     PIC X(10).
002780     05  LZ-ETIQUETA                PIC X(40).
002790     05  FILLER                     PIC X(02).
002800     05  LZ-VALOR                   PIC -ZZZZZZZZZZZZZ9.99.
002810     05  LZ-VALOR-ENTERO REDEFINES LZ-VALOR
002820                                    PIC ZZZZZZZZZZZZZZZ9.
002830     05  FILLER                     PIC X(62).
002840*****************************************************************
002850*         VARIABLES DE FILE STATUS DE LOS ARCHIVOS                *
002860*****************************************************************
002870 77  FS-TRANSIN                     PIC 9(02)         VALUE ZEROS.
002880 77  FS-ASSETREF                    PIC 9(02)         VALUE ZEROS.
002890 77  FS-ASSETMST                    PIC 9(02)         VALUE ZEROS.
002900 77  FS-REJECTS                     PIC 9(02)         VALUE ZEROS.
002910 77  FS-VALRPT                      PIC 9(02)         VALUE ZEROS.
002920*****************************************************************
002930 PROCEDURE DIVISION.
002940 000-PRINCIPAL SECTION.
002950     PERFORM 100-INICIALIZA-PROGRAMA
002960     PERFORM ABRIR-ARCHIVOS
002970     PERFORM 220-CARGA-REFERENCIA-ACTIVOS UNTIL WKS-END-ASSETREF
002980     MOVE ZEROS TO WKS-FIN-ARCHIVOS
002990     PERFORM 300-PROCESA-TRANSACCIONES UNTIL WKS-END-TRANSIN
003000     PERFORM 400-GRABA-MAESTRO-ACTIVOS
003010     PERFORM 500-EMITE-REPORTE-VALORACION
003020     PERFORM 950-ESTADISTICAS
003030     PERFORM CERRAR-ARCHIVOS
003040     STOP RUN.
003050 000-PRINCIPAL-E. EXIT.
003060*
003070* SE ACEPTA LA FECHA-HORA DE CORRIDA DESDE SYSIN (YYYYMMDDHHMMSS)
003080* PARA VALIDAR QUE NINGUNA TRANSACCION VENGA CON FECHA FUTURA.
003090 100-INICIALIZA-PROGRAMA SECTION.
003100     ACCEPT WKS-PARM-FECHA-HORA FROM SYSIN
003110     ACCEPT WKS-FC-FECHA        FROM DATE YYYYMMDD
003120     MOVE WKS-FC-MES  TO WKS-FI-MES
003130     MOVE WKS-FC-DIA  TO WKS-FI-DIA
003140     MOVE WKS-FC-ANIO TO WKS-FI-ANIO
003150     MOVE ZEROS TO WKS-CANT-ACTIVOS     WKS-CANT-REFERENCIAS
003160                   WKS-CONT-LEIDAS      WKS-CONT-ACEPTADAS
003170                   WKS-CONT-RECHAZADAS  WKS-CONT-ACTIVOS-NUEVOS
003180                   WKS-TOTAL-VALOR-ACTIVOS
003190                   WKS-TOTAL-COSTO-ACTIVOS.
003200 100-INICIALIZA-PROGRAMA-E. EXIT.
003210*
003220*APERTURA Y VALIDACION DE FILE STATUS DE LOS ARCHIVOS
003230 ABRIR-ARCHIVOS SECTION.
003240     OPEN INPUT  TRANSIN
003250     OPEN INPUT  ASSETREF
003260     OPEN OUTPUT REJECTS
003270     OPEN OUTPUT VALRPT
003280 
003290     IF FS-TRANSIN  = 97
003300        MOVE ZEROS TO FS-TRANSIN
003310     END-IF
003320     IF FS-ASSETREF = 97
003330        MOVE ZEROS TO FS-ASSETREF
003340     END-IF
003350     IF FS-REJECTS  = 97
003360        MOVE ZEROS TO FS-REJECTS
003370     END-IF
003380     IF FS-VALRPT   = 97
003390        MOVE ZEROS TO FS-VALRPT
003400     END-IF
003410 
003420     IF FS-TRANSIN NOT = 0 OR FS-ASSETREF NOT = 0 OR
003430        FS-REJECTS NOT = 0 OR FS-VALRPT   NOT = 0
003440        DISPLAY '***********************************************'
003450        DISPLAY '*     ERROR AL ABRIR ARCHIVOS DEL PROGRAMA     *'
003460        DISPLAY '***********************************************'
003470        DISPLAY '* FILE STATUS ARCHIVO TRANSIN   : ' FS-TRANSIN
003480        DISPLAY '* FILE STATUS ARCHIVO ASSETREF  : ' FS-ASSETREF
003490        DISPLAY '* FILE STATUS ARCHIVO REJECTS   : ' FS-REJECTS
003500        DISPLAY '* FILE STATUS ARCHIVO VALRPT    : ' FS-VALRPT
003510        DISPLAY '***********************************************'
003520        MOVE 91 TO RETURN-CODE
003530        PERFORM CERRAR-ARCHIVOS
003540        STOP RUN
003550     END-IF.
003560 ABRIR-ARCHIVOS-E. EXIT.
003570*
003580* CARGA EL ARCHIVO DE REFERENCIA DE ACTIVOS (NOMBRE, SECTOR Y
003590* ULTIMO PRECIO) A UNA TABLA EN MEMORIA PARA CONSULTA POSTERIOR
003600* CUANDO SE DA DE ALTA UN ACTIVO NUEVO.
003610 220-CARGA-REFERENCIA-ACTIVOS SECTION.
003620     READ ASSETREF
003630          AT END
003640             SET WKS-END-ASSETREF TO TRUE
003650          NOT AT END
003660             ADD 1 TO WKS-CANT-REFERENCIAS
003670             MOVE AS-SYMBOL     TO
003680                  WKS-REF-TAB-SIMBOLO(WKS-CANT-REFERENCIAS)
003690             MOVE AS-NAME       TO
003700                  WKS-REF-TAB-NOMBRE (WKS-CANT-REFERENCIAS)
003710             MOVE AS-SECTOR     TO
003720                  WKS-REF-TAB-SECTOR (WKS-CANT-REFERENCIAS)
003730             MOVE AS-LAST-PRICE TO
003740                  WKS-REF-TAB-PRECIO (WKS-CANT-REFERENCIAS)
003750     END-READ.
003760 220-CARGA-REFERENCIA-ACTIVOS-E. EXIT.
003770*
003780* CICLO PRINCIPAL DE LECTURA Y PROCESO DE TRANSACCIONES
003790 300-PROCESA-TRANSACCIONES SECTION.
003800     READ TRANSIN
003810          AT END
003820             SET WKS-END-TRANSIN TO TRUE
003830          NOT AT END
003840             ADD 1 TO WKS-CONT-LEIDAS
003850             PERFORM 310-VALIDA-TRANSACCION
003860             IF TRANSACCION-OK
003870                PERFORM 330-APLICA-TRANSACCION
003880             ELSE
003890                PERFORM 350-RECHAZA-TRANSACCION
003900             END-IF
003910     END-READ.
003920 300-PROCESA-TRANSACCIONES-E. EXIT.
003930*
003940* VALIDACIONES 1 A 7 DE LA TRANSACCION, EN EL ORDEN DEL
003950* INSTRUCTIVO DEL DEPARTAMENTO DE PORTAFOLIOS (SIST-0538).
003960 310-VALIDA-TRANSACCION SECTION.
003970     SET TRANSACCION-OK TO TRUE
003980     MOVE SPACES TO WKS-MOTIVO-RECHAZO
003990 
004000     IF TR-QUANTITY NOT > ZEROS
004010        SET TRANSACCION-RECHAZADA TO TRUE
004020        MOVE 'QUANTITY MUST BE GREATER THAN ZERO' TO
004030             WKS-MOTIVO-RECHAZO
004040        GO TO 310-VALIDA-TRANSACCION-E
004050     END-IF
004060 
004070     IF TR-PRICE NOT > ZEROS
004080        SET TRANSACCION-RECHAZADA TO TRUE
004090        MOVE 'PRICE MUST BE GREATER THAN ZERO' TO
004100             WKS-MOTIVO-RECHAZO
004110        GO TO 310-VALIDA-TRANSACCION-E
004120     END-IF
004130 
004140     IF TR-TIMESTAMP > WKS-PARM-FECHA-HORA
004150        SET TRANSACCION-RECHAZADA TO TRUE
004160        MOVE 'TIMESTAMP CANNOT BE IN THE FUTURE' TO
004170             WKS-MOTIVO-RECHAZO
004180        GO TO 310-VALIDA-TRANSACCION-E
004190     END-IF
004200 
004210     IF NOT (TR-TIPO-ACCION-US OR TR-TIPO-ACCION-AU OR
004220             TR-TIPO-CRIPTO)
004230        SET TRANSACCION-RECHAZADA TO TRUE
004240        MOVE 'INVALID ASSET TYPE' TO WKS-MOTIVO-RECHAZO
004250        GO TO 310-VALIDA-TRANSACCION-E
004260     END-IF
004270 
004280     IF NOT (TR-ES-COMPRA OR TR-ES-VENTA)
004290        SET TRANSACCION-RECHAZADA TO TRUE
004300        MOVE 'INVALID TRANSACTION TYPE' TO WKS-MOTIVO-RECHAZO
004310        GO TO 310-VALIDA-TRANSACCION-E
004320     END-IF
004330 
004340     PERFORM 320-ESTANDARIZA-SIMBOLO
004350     PERFORM 315-BUSCA-ACTIVO-MAESTRO
004360 
004370     IF TR-ES-VENTA
004380        IF ACTIVO-NUEVO
004390           SET TRANSACCION-RECHAZADA TO TRUE
004400           MOVE 'CANNOT SELL ASSET NOT IN PORTFOLIO' TO
004410                WKS-MOTIVO-RECHAZO
004420           GO TO 310-VALIDA-TRANSACCION-E
004430        END-IF
004440        IF TR-QUANTITY > WKS-TAB-POSICION(IDX-ACTIVO)
004450           SET TRANSACCION-RECHAZADA TO TRUE
004460           MOVE 'INSUFFICIENT ASSET QUANTITY FOR SALE' TO
004470                WKS-MOTIVO-RECHAZO
004480           GO TO 310-VALIDA-TRANSACCION-E
004490        END-IF
004500     END-IF.
004510 310-VALIDA-TRANSACCION-E. EXIT.
004520*
004530* BUSQUEDA BINARIA DEL SIMBOLO ESTANDARIZADO EN LA TABLA DE
004540* ACTIVOS DEL PORTAFOLIO.
004550 315-BUSCA-ACTIVO-MAESTRO SECTION.
004560     SET ACTIVO-NUEVO TO TRUE
004570     MOVE ZEROS TO IDX-ACTIVO
004580     IF WKS-CANT-ACTIVOS > ZEROS
004590        SET WKS-I TO 1
004600        SEARCH ALL WKS-DATOS-ACTIVOS
004610           AT END
004620              SET ACTIVO-NUEVO TO TRUE
004630           WHEN WKS-TAB-SIMBOLO(WKS-I) = WKS-SIMBOLO-STD
004640              SET ACTIVO-EXISTE TO TRUE
004650              SET IDX-ACTIVO TO WKS-I
004660        END-SEARCH
004670     END-IF.
004680 315-BUSCA-ACTIVO-MAESTRO-E. EXIT.
004690*
004700* 17/11/1997 (RCH) ESTANDARIZA EL SIMBOLO SEGUN EL TIPO DE
004710* ACTIVO ANTES DE BUSCARLO EN EL MAESTRO DE POSICIONES.
004720 320-ESTANDARIZA-SIMBOLO SECTION.
004730     MOVE TR-ASSET-SYMBOL TO WKS-SIMBOLO-STD  WKS-SIMBOLO-TEMP
004740     PERFORM 321-CALCULA-LONGITUD-SIMBOLO
004750 
004760     EVALUATE TRUE
004770        WHEN TR-TIPO-ACCION-AU
004780           IF NOT (WKS-LONGITUD-SIMBOLO >= 3 AND
004790              WKS-SIMBOLO-TEMP(WKS-LONGITUD-SIMBOLO - 2:3) = '.AX')
004800              MOVE '.AX'  TO
004810                   WKS-SIMBOLO-STD(WKS-LONGITUD-SIMBOLO + 1:3)
004820           END-IF
004830        WHEN TR-TIPO-CRIPTO
004840           IF NOT (WKS-LONGITUD-SIMBOLO >= 4 AND
004850              WKS-SIMBOLO-TEMP(WKS-LONGITUD-SIMBOLO - 3:4) = '-USD')
004860              MOVE '-USD' TO
004870                   WKS-SIMBOLO-STD(WKS-LONGITUD-SIMBOLO + 1:4)
004880           END-IF
004890        WHEN OTHER
004900           CONTINUE
004910     END-EVALUATE.
004920 320-ESTANDARIZA-SIMBOLO-E. EXIT.
004930*
004940* CALCULA LA LONGITUD REAL (SIN ESPACIOS A LA DERECHA) DE UN
004950* SIMBOLO, RECORRIENDO EL CAMPO DE ATRAS HACIA ADELANTE. NO SE
004960* USAN FUNCIONES DE LIBRERIA PARA ESTE CALCULO.
004970 321-CALCULA-LONGITUD-SIMBOLO SECTION.
004980     MOVE 10 TO WKS-LONGITUD-SIMBOLO
004990     PERFORM 322-REDUCE-LONGITUD
005000        UNTIL WKS-LONGITUD-SIMBOLO = ZEROS
005010           OR WKS-SIMBOLO-TEMP(WKS-LONGITUD-SIMBOLO:1) NOT = SPACE.
005020 321-CALCULA-LONGITUD-SIMBOLO-E. EXIT.
005030 
005040 322-REDUCE-LONGITUD SECTION.
005050     SUBTRACT 1 FROM WKS-LONGITUD-SIMBOLO.
005060 322-REDUCE-LONGITUD-E. EXIT.
005070*
005080* APLICA LA TRANSACCION YA VALIDADA A LA TABLA DE POSICIONES.
005090 330-APLICA-TRANSACCION SECTION.
005100     EVALUATE TRUE
005110        WHEN ACTIVO-EXISTE AND TR-ES-COMPRA
005120           ADD TR-QUANTITY TO WKS-TAB-POSICION(IDX-ACTIVO)
005130           COMPUTE WKS-TAB-COSTO-TOTAL(IDX-ACTIVO) =
005140                   WKS-TAB-COSTO-TOTAL(IDX-ACTIVO) +
005150                   (TR-QUANTITY * TR-PRICE)
005160        WHEN ACTIVO-EXISTE AND TR-ES-VENTA
005170           SUBTRACT TR-QUANTITY FROM WKS-TAB-POSICION(IDX-ACTIVO)
005180           COMPUTE WKS-TAB-COSTO-TOTAL(IDX-ACTIVO) =
005190                   WKS-TAB-COSTO-TOTAL(IDX-ACTIVO) -
005200                   (TR-QUANTITY * TR-PRICE)
005210        WHEN ACTIVO-NUEVO AND TR-ES-COMPRA
005220           PERFORM 340-INSERTA-ACTIVO-NUEVO
005230        WHEN OTHER
005240           CONTINUE
005250     END-EVALUATE
005260     ADD 1 TO WKS-CONT-ACEPTADAS.
005270 330-APLICA-TRANSACCION-E. EXIT.
005280*
005290* DA DE ALTA UN ACTIVO NUEVO EN LA TABLA, MANTENIENDOLA ORDENADA
005300* POR SIMBOLO MEDIANTE UN DESPLAZAMIENTO DE LOS REGISTROS
005310* SIGUIENTES (LA TABLA SE BUSCA CON SEARCH ALL, POR LO QUE DEBE
005320* PERMANECER ORDENADA EN TODO MOMENTO).
005330 340-INSERTA-ACTIVO-NUEVO SECTION.
005340     PERFORM 344-LOCALIZA-POSICION-INSERCION
005350     ADD 1 TO WKS-CANT-ACTIVOS
005360     IF WKS-CANT-ACTIVOS > WKS-POS-INSERCION
005370        SET WKS-K TO WKS-CANT-ACTIVOS
005380        PERFORM 346-DESPLAZA-ACTIVOS-ARRIBA
005390           UNTIL WKS-K <= WKS-POS-INSERCION
005400     END-IF
005410     PERFORM 348-BUSCA-REFERENCIA-ACTIVO
005420     MOVE WKS-SIMBOLO-STD    TO WKS-TAB-SIMBOLO(WKS-POS-INSERCION)
005430     MOVE TR-ASSET-TYPE      TO
005440          WKS-TAB-TIPO-ACTIVO(WKS-POS-INSERCION)
005450     MOVE TR-QUANTITY        TO WKS-TAB-POSICION(WKS-POS-INSERCION)
005460     COMPUTE WKS-TAB-COSTO-TOTAL(WKS-POS-INSERCION) =
005470             TR-QUANTITY * TR-PRICE
005480     MOVE WKS-REF-NOMBRE     TO WKS-TAB-NOMBRE(WKS-POS-INSERCION)
005490     MOVE WKS-REF-SECTOR     TO WKS-TAB-SECTOR(WKS-POS-INSERCION)
005500     MOVE WKS-REF-PRECIO     TO
005510          WKS-TAB-ULTIMO-PRECIO(WKS-POS-INSERCION)
005520     MOVE WKS-POS-INSERCION  TO IDX-ACTIVO
005530     ADD 1 TO WKS-CONT-ACTIVOS-NUEVOS.
005540 340-INSERTA-ACTIVO-NUEVO-E. EXIT.
005550*
005560* 09/03/2004 (DFM) BUSQUEDA SECUENCIAL, DESDE LA PRIMERA POSICION,
005570* DEL LUGAR QUE LE CORRESPONDE AL NUEVO SIMBOLO DENTRO DE LA
005580* TABLA ORDENADA.
005590 344-LOCALIZA-POSICION-INSERCION SECTION.
005600     MOVE 1 TO WKS-POS-INSERCION
005610     SET WKS-J TO 1
005620     PERFORM 345-AVANZA-POSICION-INSERCION
005630        UNTIL WKS-J > WKS-CANT-ACTIVOS
005640           OR WKS-TAB-SIMBOLO(WKS-J) > WKS-SIMBOLO-STD.
005650 344-LOCALIZA-POSICION-INSERCION-E. EXIT.
005660 
005670 345-AVANZA-POSICION-INSERCION SECTION.
005680     SET WKS-J UP BY 1
005690     ADD 1 TO WKS-POS-INSERCION.
005700 345-AVANZA-POSICION-INSERCION-E. EXIT.
005710 
005720 346-DESPLAZA-ACTIVOS-ARRIBA SECTION.
005730     MOVE WKS-DATOS-ACTIVOS(WKS-K - 1) TO WKS-DATOS-ACTIVOS(WKS-K)
005740     SET WKS-K DOWN BY 1.
005750 346-DESPLAZA-ACTIVOS-ARRIBA-E. EXIT.
005760*
005770* 14/06/2001 (DFM) BUSCA EL SIMBOLO EN LA TABLA DE REFERENCIA; SI
005780* NO APARECE, EL NOMBRE SE DEJA IGUAL AL SIMBOLO, EL SECTOR EN
005790* BLANCO Y EL ULTIMO PRECIO EN CERO, SEGUN INSTRUCTIVO SIST-0674.
005800 348-BUSCA-REFERENCIA-ACTIVO SECTION.
005810     MOVE WKS-SIMBOLO-STD TO WKS-REF-NOMBRE
005820     MOVE SPACES          TO WKS-REF-SECTOR
005830     MOVE ZEROS           TO WKS-REF-PRECIO
005840     IF WKS-CANT-REFERENCIAS > ZEROS
005850        SET WKS-M TO 1
005860        SEARCH ALL WKS-DATOS-REFERENCIA
005870           AT END
005880              CONTINUE
005890           WHEN WKS-REF-TAB-SIMBOLO(WKS-M) = WKS-SIMBOLO-STD
005900              MOVE WKS-REF-TAB-NOMBRE(WKS-M) TO WKS-REF-NOMBRE
005910              MOVE WKS-REF-TAB-SECTOR(WKS-M) TO WKS-REF-SECTOR
005920              MOVE WKS-REF-TAB-PRECIO(WKS-M) TO WKS-REF-PRECIO
005930        END-SEARCH
005940     END-IF.
005950 348-BUSCA-REFERENCIA-ACTIVO-E. EXIT.
005960*
005970* GRABA EL RENGLON DE RECHAZO CON LOS DATOS ORIGINALES DE LA
005980* TRANSACCION Y EL MOTIVO DETERMINADO EN 310.
005990 350-RECHAZA-TRANSACCION SECTION.
006000     MOVE TR-ASSET-SYMBOL    TO RJ-ASSET-SYMBOL
006010     MOVE TR-ASSET-TYPE      TO RJ-ASSET-TYPE
006020     MOVE TR-TRANS-TYPE      TO RJ-TRANS-TYPE
006030     MOVE TR-QUANTITY        TO RJ-QUANTITY
006040     MOVE TR-PRICE           TO RJ-PRICE
006050     MOVE TR-TIMESTAMP       TO RJ-TIMESTAMP
006060     MOVE WKS-MOTIVO-RECHAZO TO RJ-REASON
006070     WRITE REG-RECHAZO
006080     ADD 1 TO WKS-CONT-RECHAZADAS.
006090 350-RECHAZA-TRANSACCION-E. EXIT.
006100*
006110* GRABA EL MAESTRO DE ACTIVOS ACTUALIZADO, YA ORDENADO POR
006120* SIMBOLO (LA TABLA SE MANTUVO ORDENADA DESDE EL ALTA).
006130 400-GRABA-MAESTRO-ACTIVOS SECTION.
006140     OPEN OUTPUT ASSETMST
006150     IF FS-ASSETMST = 97
006160        MOVE ZEROS TO FS-ASSETMST
006170     END-IF
006180     IF WKS-CANT-ACTIVOS > ZEROS
006190        SET WKS-I TO 1
006200        PERFORM 410-ESCRIBE-ACTIVO
006210           UNTIL WKS-I > WKS-CANT-ACTIVOS
006220     END-IF
006230     CLOSE ASSETMST.
006240 400-GRABA-MAESTRO-ACTIVOS-E. EXIT.
006250 
006260 410-ESCRIBE-ACTIVO SECTION.
006270     MOVE WKS-TAB-SIMBOLO      (WKS-I) TO AM-SYMBOL
006280     MOVE WKS-TAB-NOMBRE       (WKS-I) TO AM-NAME
006290     MOVE WKS-TAB-TIPO-ACTIVO  (WKS-I) TO AM-ASSET-TYPE
006300     MOVE WKS-TAB-SECTOR       (WKS-I) TO AM-SECTOR
006310     MOVE WKS-TAB-POSICION     (WKS-I) TO AM-POSITION
006320     MOVE WKS-TAB-ULTIMO-PRECIO(WKS-I) TO AM-LAST-PRICE
006330     WRITE REG-ACTIVO-MST
006340     SET WKS-I UP BY 1.
006350 410-ESCRIBE-ACTIVO-E. EXIT.
006360*
006370* EMITE EL REPORTE DE VALORACION DEL PORTAFOLIO.
006380 500-EMITE-REPORTE-VALORACION SECTION.
006390     PERFORM 505-IMPRIME-ENCABEZADOS THRU 505-IMPRIME-ENCABEZADOS-E
006400     IF WKS-CANT-ACTIVOS > ZEROS
006410        SET WKS-I TO 1
006420        PERFORM 510-CALCULA-VALORACION-ACTIVO
006430           UNTIL WKS-I > WKS-CANT-ACTIVOS
006440     END-IF
006450     PERFORM 520-IMPRIME-TOTALES-CONTROL
006460        THRU 520-IMPRIME-TOTALES-CONTROL-E.
006470 500-EMITE-REPORTE-VALORACION-E. EXIT.
006480 
006490*
006500* 14/02/2008 (LGP) SE RESTITUYEN EL TITULO Y EL ENCABEZADO DE
006510* COLUMNAS, QUE SE PERDIAN AL LIMPIAR EL RENGLON DE IMPRESION;
006520* LOS VALUE DE WKS-LIN-TITULO/WKS-LIN-ENCABEZADO SOLO APLICAN AL
006530* ARRANQUE DEL PROGRAMA, POR SER REDEFINES DE WKS-LINEA-IMPRESION,
006540* Y DEBEN VOLVER A MOVERSE CADA VEZ QUE SE IMPRIME EL ENCABEZADO.
006550 505-IMPRIME-ENCABEZADOS SECTION.
006560     MOVE SPACES               TO WKS-LINEA-IMPRESION
006570     MOVE 'PORTFOLIO VALUATION REPORT' TO LT-TITULO
006580     MOVE 'RUN DATE: '         TO LT-ETIQUETA-FECHA
006590     MOVE WKS-FECHA-IMPRESION  TO LT-FECHA
006600     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION
006610        AFTER ADVANCING C01
006620 
006630     MOVE SPACES               TO WKS-LINEA-IMPRESION
006640     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION
006650        AFTER ADVANCING 2 LINES
006660 
006670     MOVE SPACES               TO WKS-LINEA-IMPRESION
006680     MOVE 'SYMBOL'              TO EC-SYMBOL
006690     MOVE 'NAME'                TO EC-NAME
006700     MOVE 'TYPE'                TO EC-TYPE
006710     MOVE 'POSITION'            TO EC-POSITION
006720     MOVE 'LAST PRICE'          TO EC-LASTPRICE
006730     MOVE 'MARKET VALUE'        TO EC-MKTVALUE
006740     MOVE 'TOTAL COST'          TO EC-TOTALCOST
006750     MOVE 'AVG COST'            TO EC-AVGCOST
006760     MOVE 'PROFIT/LOSS'         TO EC-PROFITLOSS
006770     MOVE 'G/L'                 TO EC-GANANCIA
006780     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION
006790        AFTER ADVANCING 1 LINE
006800 
006810     MOVE SPACES               TO WKS-LINEA-IMPRESION.
006820 505-IMPRIME-ENCABEZADOS-E. EXIT.
006830*
006840* CALCULA LOS VALORES DE VALORACION DE UN ACTIVO Y LOS ACUMULA
006850* A LOS TOTALES DEL PORTAFOLIO (VER SIST-0447 SOBRE EL COSTO
006860* PROMEDIO CUANDO LA POSICION QUEDA EN CERO).
006870 510-CALCULA-VALORACION-ACTIVO SECTION.
006880     IF WKS-TAB-POSICION(WKS-I) = ZEROS OR
006890        WKS-TAB-ULTIMO-PRECIO(WKS-I) = ZEROS
006900        MOVE ZEROS TO WKS-VALOR-MERCADO
006910     ELSE
006920        COMPUTE WKS-VALOR-MERCADO =
006930                WKS-TAB-POSICION(WKS-I) *
006940                WKS-TAB-ULTIMO-PRECIO(WKS-I)
006950     END-IF
006960 
006970     IF WKS-TAB-POSICION(WKS-I) = ZEROS
006980        MOVE ZEROS TO WKS-COSTO-PROMEDIO
006990     ELSE
007000        COMPUTE WKS-COSTO-PROMEDIO ROUNDED =
007010                WKS-TAB-COSTO-TOTAL(WKS-I) /
007020                WKS-TAB-POSICION(WKS-I)
007030     END-IF
007040 
007050     COMPUTE WKS-GANANCIA-PERDIDA =
007060             WKS-VALOR-MERCADO - WKS-TAB-COSTO-TOTAL(WKS-I)
007070 
007080     ADD WKS-VALOR-MERCADO          TO WKS-TOTAL-VALOR-ACTIVOS
007090     ADD WKS-TAB-COSTO-TOTAL(WKS-I) TO WKS-TOTAL-COSTO-ACTIVOS
007100 
007110     PERFORM 530-FORMATEA-LINEA-DETALLE
007120 
007130     SET WKS-I UP BY 1.
007140 510-CALCULA-VALORACION-ACTIVO-E. EXIT.
007150*
007160* 21/07/2006 (RCH) FORMATEA EL RENGLON DE DETALLE DEL REPORTE,
007170* QUITANDO EL SUFIJO -USD DE LAS CRIPTOMONEDAS PARA IMPRESION.
007180 530-FORMATEA-LINEA-DETALLE SECTION.
007190     MOVE SPACES TO WKS-LINEA-IMPRESION
007200     MOVE WKS-TAB-SIMBOLO(WKS-I) TO WKS-SIMBOLO-TEMP
007210     PERFORM 321-CALCULA-LONGITUD-SIMBOLO
007220 
007230     IF WKS-LONGITUD-SIMBOLO >= 4 AND
007240        WKS-SIMBOLO-TEMP(WKS-LONGITUD-SIMBOLO - 3:4) = '-USD'
007250        MOVE SPACES TO LD-SYMBOL
007260        COMPUTE WKS-LONGITUD-SIMBOLO = WKS-LONGITUD-SIMBOLO - 4
007270        IF WKS-LONGITUD-SIMBOLO > ZEROS
007280           MOVE WKS-SIMBOLO-TEMP(1:WKS-LONGITUD-SIMBOLO) TO
007290                LD-SYMBOL
007300        END-IF
007310     ELSE
007320        MOVE WKS-TAB-SIMBOLO(WKS-I) TO LD-SYMBOL
007330     END-IF
007340 
007350     MOVE WKS-TAB-NOMBRE(WKS-I)        TO LD-NAME
007360     MOVE WKS-TAB-TIPO-ACTIVO(WKS-I)   TO LD-TYPE
007370     MOVE WKS-TAB-POSICION(WKS-I)      TO LD-POSITION
007380     MOVE WKS-TAB-ULTIMO-PRECIO(WKS-I) TO LD-LASTPRICE
007390     MOVE WKS-VALOR-MERCADO            TO LD-MKTVALUE
007400     MOVE WKS-TAB-COSTO-TOTAL(WKS-I)   TO LD-TOTALCOST
007410     MOVE WKS-COSTO-PROMEDIO           TO LD-AVGCOST
007420     MOVE WKS-GANANCIA-PERDIDA         TO LD-PROFITLOSS
007430 
007440     IF WKS-GANANCIA-PERDIDA >= ZEROS
007450        MOVE 'GAIN' TO LD-GANANCIA
007460     ELSE
007470        MOVE 'LOSS' TO LD-GANANCIA
007480     END-IF
007490 
007500     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION.
007510 530-FORMATEA-LINEA-DETALLE-E. EXIT.
007520*
007530* IMPRIME LA SECCION DE TOTALES DE CONTROL AL FINAL DEL REPORTE.
007540 520-IMPRIME-TOTALES-CONTROL SECTION.
007550     MOVE SPACES TO WKS-LINEA-IMPRESION
007560     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION
007570        AFTER ADVANCING 2 LINES
007580 
007590     MOVE SPACES TO WKS-LINEA-IMPRESION
007600     MOVE 'TOTAL ASSETS VALUE' TO LZ-ETIQUETA
007610     MOVE WKS-TOTAL-VALOR-ACTIVOS TO LZ-VALOR
007620     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION
007630 
007640     MOVE SPACES TO WKS-LINEA-IMPRESION
007650     MOVE 'TOTAL ASSETS COST' TO LZ-ETIQUETA
007660     MOVE WKS-TOTAL-COSTO-ACTIVOS TO LZ-VALOR
007670     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION
007680 
007690     MOVE SPACES TO WKS-LINEA-IMPRESION
007700     MOVE 'TOTAL PORTFOLIO PROFIT/LOSS' TO LZ-ETIQUETA
007710     COMPUTE WKS-TOTAL-GANANCIA =
007720             WKS-TOTAL-VALOR-ACTIVOS - WKS-TOTAL-COSTO-ACTIVOS
007730     MOVE WKS-TOTAL-GANANCIA TO LZ-VALOR
007740     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION
007750 
007760     MOVE SPACES TO WKS-LINEA-IMPRESION
007770     MOVE 'TRANSACTIONS READ' TO LZ-ETIQUETA
007780     MOVE WKS-CONT-LEIDAS TO LZ-VALOR-ENTERO
007790     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION
007800 
007810     MOVE SPACES TO WKS-LINEA-IMPRESION
007820     MOVE 'TRANSACTIONS ACCEPTED' TO LZ-ETIQUETA
007830     MOVE WKS-CONT-ACEPTADAS TO LZ-VALOR-ENTERO
007840     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION
007850 
007860     MOVE SPACES TO WKS-LINEA-IMPRESION
007870     MOVE 'TRANSACTIONS REJECTED' TO LZ-ETIQUETA
007880     MOVE WKS-CONT-RECHAZADAS TO LZ-VALOR-ENTERO
007890     WRITE LINEA-REPORTE FROM WKS-LINEA-IMPRESION.
007900 520-IMPRIME-TOTALES-CONTROL-E. EXIT.
007910*
007920 950-ESTADISTICAS SECTION.
007930     DISPLAY
007940     '**********************************************************'
007950     DISPLAY
007960     '*                  E S T A D I S T I C A S               *'
007970     DISPLAY
007980     '**********************************************************'
007990 
008000     MOVE ZEROS              TO WKS-MASK
008010     MOVE WKS-CONT-LEIDAS    TO WKS-MASK
008020     DISPLAY
008030     'TOTAL TRANSACCIONES LEIDAS DE TRANSIN     : ' WKS-MASK
008040 
008050     MOVE ZEROS              TO WKS-MASK
008060     MOVE WKS-CONT-ACEPTADAS TO WKS-MASK
008070     DISPLAY
008080     'TOTAL TRANSACCIONES ACEPTADAS             : ' WKS-MASK
008090 
008100     MOVE ZEROS               TO WKS-MASK
008110     MOVE WKS-CONT-RECHAZADAS TO WKS-MASK
008120     DISPLAY
008130     'TOTAL TRANSACCIONES RECHAZADAS            : ' WKS-MASK
008140 
008150     MOVE ZEROS                  TO WKS-MASK
008160     MOVE WKS-CONT-ACTIVOS-NUEVOS TO WKS-MASK
008170     DISPLAY
008180     'TOTAL ACTIVOS NUEVOS DADOS DE ALTA        : ' WKS-MASK
008190 
008200     MOVE ZEROS              TO WKS-MASK
008210     MOVE WKS-CANT-ACTIVOS   TO WKS-MASK
008220     DISPLAY
008230     'TOTAL ACTIVOS EN EL MAESTRO FINAL         : ' WKS-MASK
008240 
008250     DISPLAY
008260     '**********************************************************'.
008270 950-ESTADISTICAS-E. EXIT.
008280*
008290 CERRAR-ARCHIVOS SECTION.
008300     CLOSE TRANSIN, ASSETREF, REJECTS, VALRPT.
008310 CERRAR-ARCHIVOS-E. EXIT.
