000100*****************************************************************
000110* MIEMBRO      : WCRECHZ                                         *
000120* APLICACION   : PORTAFOLIO DE INVERSION PERSONAL                *
000130* DESCRIPCION  : LAYOUT DE LA TRANSACCION RECHAZADA POR EL       *
000140*              : PROGRAMA DE PROCESO DE TRANSACCIONES (ARCHIVO   *
000150*              : REJECTS). CONSERVA LOS DATOS ORIGINALES DE LA   *
000160*              : TRANSACCION MAS EL MOTIVO DEL RECHAZO.          *
000170*****************************************************************
000180*  BITACORA DE CAMBIOS DEL MIEMBRO
000190*----------------------------------------------------------------
000200* 19/09/1996  MRR  SIST-0512  VERSION INICIAL - SE SEPARA DE
000210*                             WCTRANRC PARA NO MEZCLAR EL LAYOUT
000220*                             DE TRANSIN CON EL DE REJECTS.
000230* 11/01/1999  LGP  SIST-0601  REVISION Y2K - RJ-TIMESTAMP SE
000240*                             CONFIRMA DE 4 POSICIONES DE ANIO.
000250*****************************************************************
000260 01  REG-RECHAZO.
000270     05  RJ-DATOS-TRANSACCION.
000280         10  RJ-ASSET-SYMBOL     PIC X(10).
000290         10  RJ-ASSET-TYPE       PIC X(08).
000300         10  RJ-TRANS-TYPE       PIC X(04).
000310         10  RJ-QUANTITY         PIC S9(8)V99.
000320         10  RJ-PRICE            PIC S9(8)V99.
000330         10  RJ-TIMESTAMP        PIC X(14).
000340         10  RJ-TIMESTAMP-R REDEFINES RJ-TIMESTAMP.
000350             15  RJ-TS-ANIO      PIC 9(04).
000360             15  RJ-TS-MES       PIC 9(02).
000370             15  RJ-TS-DIA       PIC 9(02).
000380             15  RJ-TS-HORA      PIC 9(02).
000390             15  RJ-TS-MINUTO    PIC 9(02).
000400             15  RJ-TS-SEGUNDO   PIC 9(02).
000410     05  RJ-REASON               PIC X(40).
000420     05  FILLER                  PIC X(02).
