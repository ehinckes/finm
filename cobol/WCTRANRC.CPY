000100*****************************************************************
000110* MIEMBRO      : WCTRANRC                                        *
000120* APLICACION   : PORTAFOLIO DE INVERSION PERSONAL                *
000130* DESCRIPCION  : LAYOUT DE LA TRANSACCION DE COMPRA/VENTA DE     *
000140*              : ACTIVOS (ARCHIVO TRANSIN).                      *
000150*****************************************************************
000160*  BITACORA DE CAMBIOS DEL MIEMBRO
000170*----------------------------------------------------------------
000180* 14/03/1994  JCV  SIST-0411  VERSION INICIAL DEL MIEMBRO.
000190* 02/06/1994  JCV  SIST-0430  SE AGREGA REDEFINES DE LA FECHA-HORA
000200*                             DE LA TRANSACCION (ANIO/MES/DIA/...).
000210* 19/09/1996  MRR  SIST-0512  REG-RECHAZO SE TRASLADA AL MIEMBRO
000220*                             WCRECHZ (VER ESE MIEMBRO).
000230* 11/01/1999  LGP  SIST-0601  REVISION Y2K - TR-TS-ANIO SE CONFIRMA
000240*                             DE 4 POSICIONES, SIN CAMBIO DE PICTURE.
000250*****************************************************************
000260 01  REG-TRANSACCION.
000270     05  TR-ASSET-SYMBOL         PIC X(10).
000280     05  TR-ASSET-TYPE           PIC X(08).
000290         88  TR-TIPO-ACCION-US           VALUE 'STOCK-US'.
000300         88  TR-TIPO-ACCION-AU           VALUE 'STOCK-AU'.
000310         88  TR-TIPO-CRIPTO              VALUE 'CRYPTO  '.
000320     05  TR-TRANS-TYPE           PIC X(04).
000330         88  TR-ES-COMPRA                VALUE 'BUY '.
000340         88  TR-ES-VENTA                 VALUE 'SELL'.
000350     05  TR-QUANTITY             PIC S9(8)V99.
000360     05  TR-PRICE                PIC S9(8)V99.
000370     05  TR-TIMESTAMP            PIC X(14).
000380     05  TR-TIMESTAMP-R REDEFINES TR-TIMESTAMP.
000390         10  TR-TS-ANIO          PIC 9(04).
000400         10  TR-TS-MES           PIC 9(02).
000410         10  TR-TS-DIA           PIC 9(02).
000420         10  TR-TS-HORA          PIC 9(02).
000430         10  TR-TS-MINUTO        PIC 9(02).
000440         10  TR-TS-SEGUNDO       PIC 9(02).
000450     05  FILLER                  PIC X(02).
